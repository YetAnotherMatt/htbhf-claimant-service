000100*****************************************************************
000200*                                                               *
000300*               Voucher Entitlement - Date Arithmetic           *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*========================
000900*
001000 program-id.             vedate0.
001100 author.                 D R Whitfield.
001200 installation.           Regional Computer Bureau.
001300 date-written.           14/06/1984.
001400 date-compiled.
001500 security.               Internal use only.
001600*
001700*    Remarks.            Date arithmetic for the Voucher
001800*                        Entitlement (VE) module.  Adds a signed
001900*                        number of days to a CCYYMMDD date, or
002000*                        subtracts a whole number of calendar
002100*                        years from one.  Deliberately does NOT
002200*                        use intrinsic FUNCTION Integer-Of-Date
002300*                        or FUNCTION Date-Of-Integer - this shop's
002400*                        compiler licence at time of writing does
002500*                        not carry the 1989 intrinsic function
002600*                        feature, so the day-count is derived by
002700*                        hand using the civil-calendar algorithm
002800*                        below, rooted at 1 March in year zero so
002900*                        that every date this module will ever be
003000*                        asked about (the scheme only covers
003100*                        claimants and children born from the
003200*                        1900s onward) produces a positive count.
003300*
003400*    Version.            See Prog-Name in Working-Storage.
003500*
003600*    Called modules.     None.
003700*
003800*    Calling convention. CALL "VEDATE0" USING VE-Date-Parm.
003900*                        VE-DP-Function = 1 adds VE-DP-Offset days
004000*                        to VE-DP-Base-Date.  VE-DP-Function = 2
004100*                        subtracts VE-DP-Offset whole years from
004200*                        VE-DP-Base-Date (29-Feb rolls back to
004300*                        28-Feb when the target year is not a
004400*                        leap year).  Result in VE-DP-Result-Date.
004500*
004600*    Error messages used. VE-DP-Return-Code = 9 if the function
004700*                        code is not recognised.
004800*
004900* Changes:
005000* 14/06/84 drw -      Created.
005100* 02/09/86 drw -   .2 Corrected leap year test for CC10 boundary
005200*                     years (1900 wrongly treated as leap).
005300* 11/03/91 mjt -   .3 Added Subtract-Years-From-Date entry point
005400*                     for the age-bucket work in ve000, REQ# CL-0077.
005500* 06/01/99 mjt - 1.0  Y2K review.  Module was already working in
005600*                     CCYYMMDD throughout; no century-window code
005700*                     existed to remove.  REQ# Y2K-0118.
005800* 19/10/07 sla - 1.1  Leap year check factored out into its own
005900*                     paragraph, was duplicated twice, REQ# CL-0391.
006000* 19/10/07 sla - 1.1  Added Days-Between-Dates entry point
006100*                     (function 3) for the back-dated voucher
006200*                     week count in ve000, REQ# CL-0391.
006300* 24/11/25 vbc - 1.2  Re-keyed for GnuCOBOL v3.3 build, tabs
006400*                     removed, ticket VE-1042.
006500* 06/01/26 vbc - 1.3  C01 IS TOP-OF-FORM was left over from the last
006600*                     re-case and nothing here ever printed - this
006700*                     module has no print file.  Replaced it with
006800*                     UPSI-0, run with the same JCL PARM as VE000,
006900*                     to switch on the trace below, ticket VE-1058.
007000*
007100 environment             division.
007200*========================
007300*
007400 configuration           section.
007500 special-names.
007600     upsi-0 on status is VE-Debug-Requested
007700            off status is VE-Debug-Not-Requested.
007800*
007900 input-output            section.
008000 file-control.
008100*
008200 data                    division.
008300*========================
008400*
008500 file section.
008600*
008700 working-storage         section.
008800*-----------------------
008900*
009000 77  Prog-Name               pic x(17) value "VEDATE0 (1.3)".
009100*
009200 01  VE-DJ-Work.
009300     03  VE-DJ-Year           pic 9(4).
009400     03  VE-DJ-Month          pic 99.
009500     03  VE-DJ-Day            pic 99.
009600 01  VE-DJ-Work9 redefines VE-DJ-Work
009700                             pic 9(8).
009800*
009900 01  VE-DJ-Calc.
010000     03  VE-DJ-Y              pic s9(5)   comp.
010100     03  VE-DJ-Era            pic s9(5)   comp.
010200     03  VE-DJ-Yoe            pic s9(5)   comp.
010300     03  VE-DJ-Doy            pic s9(5)   comp.
010400     03  VE-DJ-Doe            pic s9(7)   comp.
010500     03  VE-DJ-Days           pic s9(7)   comp.
010600     03  VE-DJ-Days-Save      pic s9(7)   comp.
010700     03  VE-DJ-Mp             pic s9(5)   comp.
010800     03  VE-DJ-M-Adj          pic s9(3)   comp.
010900     03  filler               pic x(4).
011000*
011100 01  VE-Leap-Check.
011200     03  VE-LC-Year           pic 9(4).
011300     03  VE-LC-Quotient       pic 9(4)    comp.
011400     03  VE-LC-R4             pic 9       comp.
011500     03  VE-LC-R100           pic 99      comp.
011600     03  VE-LC-R400           pic 999     comp.
011700     03  VE-LC-Leap-Flag      pic x.
011800         88  VE-LC-Is-Leap    value "Y".
011900         88  VE-LC-Not-Leap   value "N".
012000     03  filler               pic x(4).
012100*
012200 linkage                 section.
012300*-----------------------
012400*
012500*********
012600* VEDATE0 *
012700*********
012800*
012900     copy "wsvedtp.cob".
013000*
013100 procedure  division using  VE-Date-Parm.
013200*=========================================
013300*
013400 AA000-Main                  section.
013500*****************************
013600*
013700     move     zero  to  VE-DP-Return-Code.
013800     evaluate true
013900         when    VE-DP-Add-Days
014000                 perform  BB010-Add-Days-To-Date
014100         when    VE-DP-Subtract-Years
014200                 perform  CC010-Subtract-Years-From-Date
014300         when    VE-DP-Days-Between
014400                 perform  DD070-Days-Between-Dates
014500         when    other
014600                 move  9  to  VE-DP-Return-Code
014700     end-evaluate.
014800     if       VE-Debug-Requested
014900              display  Prog-Name " RC=" VE-DP-Return-Code
015000                        " RESULT=" VE-DP-Result-CCYY "/"
015100                        VE-DP-Result-MM "/" VE-DP-Result-DD
015200     end-if.
015300     goback.
015400*
015500 AA000-Exit.
015600     exit     section.
015700*
015800 BB010-Add-Days-To-Date      section.
015900*************************************
016000*
016100* Converts the base date to a day count (DD010), adds the
016200* signed offset and converts back (DD050).
016300*
016400     move     VE-DP-Base-CCYY  to  VE-DJ-Year.
016500     move     VE-DP-Base-MM    to  VE-DJ-Month.
016600     move     VE-DP-Base-DD    to  VE-DJ-Day.
016700     perform  DD010-Date-To-Days.
016800     add      VE-DP-Offset  to  VE-DJ-Days.
016900     perform  DD050-Days-To-Date.
017000     move     VE-DJ-Work9  to  VE-DP-Result-Date.
017100*
017200 BB010-Exit.
017300     exit     section.
017400*
017500 CC010-Subtract-Years-From-Date section.
017600****************************************
017700*
017800* Calendar year subtraction, not a 365-day offset - same month
017900* and day, VE-DP-Offset years earlier, with the 29-Feb roll
018000* back to 28-Feb if the target year is not a leap year.
018100*
018200     move     VE-DP-Base-CCYY  to  VE-DJ-Year.
018300     move     VE-DP-Base-MM    to  VE-DJ-Month.
018400     move     VE-DP-Base-DD    to  VE-DJ-Day.
018500     subtract VE-DP-Offset  from  VE-DJ-Year.
018600     if       VE-DJ-Month = 02 and VE-DJ-Day = 29
018700              move  VE-DJ-Year  to  VE-LC-Year
018800              perform  EE010-Check-Leap-Year
018900              if  VE-LC-Not-Leap
019000                  move  28  to  VE-DJ-Day
019100              end-if
019200     end-if.
019300     move     VE-DJ-Work9  to  VE-DP-Result-Date.
019400*
019500 CC010-Exit.
019600     exit     section.
019700*
019800 DD010-Date-To-Days          section.
019900*************************************
020000*
020100* Howard-Hinnant-style civil-to-serial-day conversion, rooted
020200* at 1 March, year zero so the count is always positive for any
020300* date this module will see.
020400*
020500     move     VE-DJ-Year  to  VE-DJ-Y.
020600     if       VE-DJ-Month not > 2
020700              subtract  1  from  VE-DJ-Y
020800     end-if.
020900     divide   VE-DJ-Y  by  400  giving  VE-DJ-Era.
021000     compute  VE-DJ-Yoe = VE-DJ-Y - (VE-DJ-Era * 400).
021100     if       VE-DJ-Month > 2
021200              compute  VE-DJ-M-Adj = VE-DJ-Month - 3
021300     else
021400              compute  VE-DJ-M-Adj = VE-DJ-Month + 9
021500     end-if.
021600     compute  VE-DJ-Doy = ((153 * VE-DJ-M-Adj) + 2) / 5
021700                          + VE-DJ-Day - 1.
021800     compute  VE-DJ-Doe = (VE-DJ-Yoe * 365) + (VE-DJ-Yoe / 4)
021900                          - (VE-DJ-Yoe / 100) + VE-DJ-Doy.
022000     compute  VE-DJ-Days = (VE-DJ-Era * 146097) + VE-DJ-Doe.
022100*
022200 DD010-Exit.
022300     exit     section.
022400*
022500 DD050-Days-To-Date          section.
022600*************************************
022700*
022800* Inverse of DD010 - serial day count back to CCYY/MM/DD.
022900*
023000     divide   VE-DJ-Days  by  146097  giving  VE-DJ-Era.
023100     compute  VE-DJ-Doe = VE-DJ-Days - (VE-DJ-Era * 146097).
023200     compute  VE-DJ-Yoe = (VE-DJ-Doe - (VE-DJ-Doe / 1460)
023300                          + (VE-DJ-Doe / 36524)
023400                          - (VE-DJ-Doe / 146096)) / 365.
023500     compute  VE-DJ-Y = VE-DJ-Yoe + (VE-DJ-Era * 400).
023600     compute  VE-DJ-Doy = VE-DJ-Doe - ((365 * VE-DJ-Yoe)
023700                          + (VE-DJ-Yoe / 4) - (VE-DJ-Yoe / 100)).
023800     compute  VE-DJ-Mp = ((5 * VE-DJ-Doy) + 2) / 153.
023900     compute  VE-DJ-Day = VE-DJ-Doy
024000                          - (((153 * VE-DJ-Mp) + 2) / 5) + 1.
024100     if       VE-DJ-Mp < 10
024200              compute  VE-DJ-Month = VE-DJ-Mp + 3
024300     else
024400              compute  VE-DJ-Month = VE-DJ-Mp - 9
024500     end-if.
024600     if       VE-DJ-Month < 3
024700              add  1  to  VE-DJ-Y
024800     end-if.
024900     move     VE-DJ-Y  to  VE-DJ-Year.
025000*
025100 DD050-Exit.
025200     exit     section.
025300*
025400 DD070-Days-Between-Dates    section.
025500*************************************
025600*
025700* Whole days from VE-DP-Base-Date to VE-DP-Second-Date
025800* (second minus base), by converting each to a serial day
025900* count (DD010) and subtracting.  Used by ve000 to turn the
026000* pregnancy-match window into a whole number of unpaid weeks.
026100*
026200     move     VE-DP-Base-CCYY    to  VE-DJ-Year.
026300     move     VE-DP-Base-MM      to  VE-DJ-Month.
026400     move     VE-DP-Base-DD      to  VE-DJ-Day.
026500     perform  DD010-Date-To-Days.
026600     move     VE-DJ-Days         to  VE-DJ-Days-Save.
026700     move     VE-DP-Second-CCYY  to  VE-DJ-Year.
026800     move     VE-DP-Second-MM    to  VE-DJ-Month.
026900     move     VE-DP-Second-DD    to  VE-DJ-Day.
027000     perform  DD010-Date-To-Days.
027100     compute  VE-DP-Offset = VE-DJ-Days - VE-DJ-Days-Save.
027200*
027300 DD070-Exit.
027400     exit     section.
027500*
027600 EE010-Check-Leap-Year       section.
027700*************************************
027800*
027900     divide   VE-LC-Year  by  4    giving  VE-LC-Quotient
028000                                   remainder  VE-LC-R4.
028100     divide   VE-LC-Year  by  100  giving  VE-LC-Quotient
028200                                   remainder  VE-LC-R100.
028300     divide   VE-LC-Year  by  400  giving  VE-LC-Quotient
028400                                   remainder  VE-LC-R400.
028500     if       (VE-LC-R4 = 0 and VE-LC-R100 not = 0)
028600              or VE-LC-R400 = 0
028700              set  VE-LC-Is-Leap  to  true
028800     else
028900              set  VE-LC-Not-Leap  to  true
029000     end-if.
029100*
029200 EE010-Exit.
029300     exit     section.
029400*
