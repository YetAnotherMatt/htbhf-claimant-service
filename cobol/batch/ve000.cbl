000100*****************************************************************
000200*                                                               *
000300*          Voucher Entitlement - Payment Cycle Batch           *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*========================
000900*
001000 program-id.             ve000.
001100 author.                 D R Whitfield.
001200 installation.           Regional Computer Bureau.
001300 date-written.           14/06/1984.
001400 date-compiled.
001500 security.               Internal use only.
001600*
001700*    Remarks.            Main driver for the Voucher Entitlement
001800*                        scheme.  Matches Payment-Cycle-In-File
001900*                        against Claimant-File and Child-Dob-File
002000*                        (all three held in Claimant-Id sequence -
002100*                        no indexing is used, this is a straight
002200*                        sequential match as none of these three
002300*                        files carry a record key of their own),
002400*                        computes voucher entitlement for the
002500*                        cycle and any back-dated pregnancy
002600*                        vouchers, forecasts the next cycle's
002700*                        birthday movement, and writes one
002800*                        Payment-Cycle-Out record per input
002900*                        record.  Run totals are reported to
003000*                        SYSOUT - no columnar report is produced,
003100*                        see memo ref VE/091.
003200*
003300*    Version.            See Prog-Name in Working-Storage.
003400*
003500*    Called modules.     VEDATE0.
003600*
003700*    Files used.         CLAIMANT-FILE        - input.
003800*                        CHILD-DOB-FILE       - input.
003900*                        PAYMENT-CYCLE-IN-FILE  - input.
004000*                        PAYMENT-CYCLE-OUT-FILE - output.
004100*
004200*    Error messages used. None held as literals - reject reasons
004300*                        are built in VE-WS-Reject-Reason and
004400*                        displayed against the claimant-id.
004500*
004600* Changes:
004700* 14/06/84 drw -      Created.
004800* 02/09/86 drw -   .2 Added back-dated voucher handling following
004900*                     the agreement on the pregnancy-to-birth
005000*                     matching window, REQ# CL-0052.
005100* 11/03/91 mjt -   .3 Added next-cycle birthday forecast fields
005200*                     (Pco-Children-Turning-*), REQ# CL-0077.
005300* 06/01/99 mjt - 1.0  Y2K review.  All dates in this run were
005400*                     already CCYYMMDD; the only change was to
005500*                     this comment block.  REQ# Y2K-0118.
005600* 19/10/07 sla - 1.1  Added the VEDATE0 days-between call for the
005700*                     back-dated voucher week count, previously
005800*                     done (wrongly, in leap years) by dividing a
005900*                     365-day offset, REQ# CL-0391.
006000* 24/11/25 vbc - 1.2  Re-keyed for GnuCOBOL v3.3 build, tabs
006100*                     removed, ticket VE-1042.
006200* 06/01/26 vbc - 1.3  DATE-OF-BIRTH missing/zero was slipping past
006300*                     GG050 because an unset date is always "in the
006400*                     past" - added an explicit missing-field test
006500*                     ahead of it, ticket VE-1058.  Dropped the
006600*                     unused TOP-OF-FORM print-control class (no
006700*                     print file in this run) and wired UPSI-0 into
006800*                     the VEDATE0 trace display it was meant for.
006900*
007000 environment             division.
007100*========================
007200*
007300 configuration           section.
007400 special-names.
007500     class VE-Alpha-Class is "A" thru "Z" "a" thru "z"
007600     class VE-Nino-Suffix-Class is "A" thru "D" "a" thru "d"
007700     upsi-0 on status is VE-Debug-Requested
007800            off status is VE-Debug-Not-Requested.
007900*
008000 input-output            section.
008100 file-control.
008200     copy "selveclm.cob".
008300     copy "selvecdb.cob".
008400     copy "selvepci.cob".
008500     copy "selvepco.cob".
008600*
008700 data                    division.
008800*========================
008900*
009000 file section.
009100*
009200     copy "fdveclm.cob".
009300     copy "fdvecdb.cob".
009400     copy "fdvepci.cob".
009500     copy "fdvepco.cob".
009600*
009700 working-storage         section.
009800*-----------------------
009900*
010000 77  Prog-Name               pic x(17) value "VE000 (1.2)".
010100*
010200     copy "wsveprm.cob".
010300     copy "wsvedtp.cob".
010400*
010500 01  VE-Claimant-Held.
010600     copy "wsveclm.cob" replacing VE-Claimant-Record
010700                               by VE-Claimant-Held.
010800*
010900 01  VE-Child-Dob-Held.
011000     copy "wsvecdb.cob" replacing VE-Child-Dob-Record
011100                               by VE-Child-Dob-Held.
011200*
011300*    Up to 50 children held per claimant - arbitrary but ample,
011400*    see memo ref VE/091.  Used both for the age-bucket counts
011500*    and for the pregnancy-to-birth match.
011600*
011700 01  VE-Child-Table.
011800     03  VE-Child-Count            pic 9(4)   comp.
011900     03  VE-Child-Entry  occurs 50 times
012000                         indexed by VE-Child-Idx.
012100         05  VE-Child-Dob          pic 9(8).
012200     03  filler                    pic x(4).
012300*
012400 01  VE-Period-Table.
012500     03  VE-Period-Entry occurs 4 times
012600                         indexed by VE-Period-Idx.
012700         05  Per-Vouchers-Under-One    pic 9(4)   comp.
012800         05  Per-Vouchers-One-To-Four  pic 9(4)   comp.
012900         05  Per-Vouchers-Pregnancy    pic 9(4)   comp.
013000         05  Per-Total-Vouchers        pic 9(4)   comp.
013100         05  Per-Voucher-Value-Pence   pic 9(6).
013200     03  filler                        pic x(4).
013300*
013400 01  VE-Period-Dates.
013500     03  VE-PD-Date      occurs 4 times pic 9(8).
013600     03  filler                        pic x(4).
013700*
013800 01  VE-Work-Today.
013900     03  VE-WT-CCYY          pic 9(4).
014000     03  VE-WT-MM            pic 99.
014100     03  VE-WT-DD            pic 99.
014200 01  VE-Work-Today9 redefines VE-Work-Today
014300                             pic 9(8).
014400*
014500 01  VE-File-Statuses.
014600     03  Clm-File-Status          pic xx  value zero.
014700     03  Cdb-File-Status          pic xx  value zero.
014800     03  Pci-File-Status          pic xx  value zero.
014900     03  Pco-File-Status          pic xx  value zero.
015000     03  filler                   pic x(4).
015100*
015200 01  VE-Switches.
015300     03  VE-Clm-Eof-Switch        pic x  value "N".
015400         88  VE-Clm-Eof               value "Y".
015500     03  VE-Cdb-Eof-Switch        pic x  value "N".
015600         88  VE-Cdb-Eof               value "Y".
015700     03  VE-Pci-Eof-Switch        pic x  value "N".
015800         88  VE-Pci-Eof               value "Y".
015900     03  VE-Claimant-Found-Switch pic x  value "N".
016000         88  VE-Claimant-Found        value "Y".
016100         88  VE-Claimant-Not-Found    value "N".
016200     03  VE-Claimant-Valid-Switch pic x  value "Y".
016300         88  VE-Claimant-Valid        value "Y".
016400         88  VE-Claimant-Invalid      value "N".
016500     03  VE-Pregnant-Switch       pic x  value "N".
016600         88  VE-Pregnant              value "Y".
016700         88  VE-Not-Pregnant          value "N".
016800     03  VE-No-Pregnancy-Override-Switch pic x value "N".
016900         88  VE-No-Pregnancy-Override value "Y".
017000     03  VE-Birth-Matched-Switch  pic x  value "N".
017100         88  VE-Birth-Matched         value "Y".
017200         88  VE-Birth-Not-Matched     value "N".
017300     03  filler                   pic x(4).
017400*
017500 01  VE-Work-Fields.
017600     03  VE-WS-Age-Years          pic 99       comp.
017700     03  VE-WS-Age-Count          pic 9(4)     comp.
017800     03  VE-WS-Count-Under-1      pic 9(4)     comp.
017900     03  VE-WS-Count-Under-4      pic 9(4)     comp.
018000     03  VE-WS-Eval-Date          pic 9(8).
018100     03  VE-WS-Age-Threshold      pic 9(8).
018200     03  VE-WS-Day-Offset         pic s9(5)    comp.
018300     03  VE-WS-Window-Start       pic 9(8).
018400     03  VE-WS-Window-End         pic 9(8).
018500     03  VE-WS-Days-Before        pic s9(5)    comp.
018600     03  VE-WS-Days-After         pic s9(5)    comp.
018700     03  VE-WS-Matched-Dob        pic 9(8).
018800     03  VE-WS-Weeks-Unpaid       pic s9(5)    comp.
018900     03  VE-WS-Next-Cycle-Start   pic 9(8).
019000     03  VE-WS-Last-Ent-Current   pic 9(8).
019100     03  VE-WS-Last-Ent-Next      pic 9(8).
019200     03  VE-WS-Lo-1               pic 9(8).
019300     03  VE-WS-Hi-1               pic 9(8).
019400     03  VE-WS-Lo-4               pic 9(8).
019500     03  VE-WS-Hi-4               pic 9(8).
019600     03  VE-WS-Under-4-Threshold  pic 9(8).
019700     03  filler                   pic x(4).
019800     03  VE-WS-Reject-Reason      pic x(40)    value spaces.
019900*
020000*    Alternate view of VE-WS-Reject-Reason for the reject line -
020100*    no functional use, kept for the day someone wants the
020200*    reason split onto the SYSOUT listing by field, see memo
020300*    ref VE/091.
020400*
020500 01  VE-WS-Reject-Line redefines VE-WS-Reject-Reason.
020600     03  VE-WS-Reject-Code       pic x(6).
020700     03  VE-WS-Reject-Text       pic x(34).
020800*
020900 01  VE-Run-Totals.
021000     03  VE-RT-Claimants-Read      pic 9(6)   comp  value zero.
021100     03  VE-RT-Claimants-Rejected  pic 9(6)   comp  value zero.
021200     03  VE-RT-Cycles-Written      pic 9(6)   comp  value zero.
021300     03  VE-RT-Total-Vouchers      pic 9(8)   comp  value zero.
021400     03  VE-RT-Total-Value-Pence   pic 9(10)  comp  value zero.
021500     03  filler                    pic x(4).
021600*
021700 procedure  division.
021800*====================
021900*
022000 AA000-Main                  section.
022100*****************************
022200*
022300     perform  AA010-Open-Files            thru  AA010-Exit.
022400     perform  AA050-Process-All-Cycles    thru  AA050-Exit.
022500     perform  AA090-Close-Files           thru  AA090-Exit.
022600     perform  ZZ095-Display-Run-Totals    thru  ZZ095-Exit.
022700     goback.
022800*
022900 AA000-Exit.
023000     exit     section.
023100*
023200 AA010-Open-Files            section.
023300*************************************
023400*
023500     if       VE-Calc-Periods-Per-Cycle = zero
023600              perform  EE015-Abort-Empty-Cycle thru EE015-Exit
023700     end-if.
023800     accept   VE-Work-Today9 from date YYYYMMDD.
023900     open     input  VE-Claimant-File
024000                     VE-Child-Dob-File
024100                     VE-Payment-Cycle-In-File.
024200     open     output VE-Payment-Cycle-Out-File.
024300     if       Clm-File-Status not = "00"
024400              or Cdb-File-Status not = "00"
024500              or Pci-File-Status not = "00"
024600              or Pco-File-Status not = "00"
024700              display  "VE000 FATAL - OPEN FAILED, STATUSES "
024800                       Clm-File-Status " " Cdb-File-Status " "
024900                       Pci-File-Status " " Pco-File-Status
025000              move  16  to  return-code
025100              stop  run
025200     end-if.
025300     perform  GG020-Read-Next-Claimant   thru  GG020-Exit.
025400     perform  GG095-Read-Next-Child      thru  GG095-Exit.
025500     perform  GG030-Read-Next-Pci        thru  GG030-Exit.
025600*
025700 AA010-Exit.
025800     exit     section.
025900*
026000 AA050-Process-All-Cycles    section.
026100*************************************
026200*
026300     perform  AA055-Process-One-Cycle thru AA055-Exit
026400              until  VE-Pci-Eof.
026500*
026600 AA050-Exit.
026700     exit     section.
026800*
026900 AA055-Process-One-Cycle     section.
027000*************************************
027100*
027200     add      1  to  VE-RT-Claimants-Read.
027300     move     spaces  to  VE-WS-Reject-Reason.
027400     perform  GG010-Match-Claimant-Record    thru  GG010-Exit.
027500     perform  GG090-Load-Children-For-Claimant thru GG090-Exit.
027600     if       VE-Claimant-Found
027700              perform  GG050-Validate-Claimant thru GG050-Exit
027800     else
027900              set      VE-Claimant-Invalid to true
028000              move     "CLAIMANT NOT FOUND ON CLAIMANT-FILE"
028100                       to  VE-WS-Reject-Reason
028200     end-if.
028300     if       VE-Claimant-Valid
028400              perform  BB000-Calculate-Cycle-Entitlement thru
028500                       BB000-Exit
028600              perform  AA070-Write-Output-Cycle thru AA070-Exit
028700              add      1  to  VE-RT-Cycles-Written
028800     else
028900              add      1  to  VE-RT-Claimants-Rejected
029000              display  "VE000 REJECT " Pci-Claimant-Id " - "
029100                       VE-WS-Reject-Reason
029200     end-if.
029300     perform  GG030-Read-Next-Pci  thru  GG030-Exit.
029400*
029500 AA055-Exit.
029600     exit     section.
029700*
029800 AA070-Write-Output-Cycle    section.
029900*************************************
030000*
030100     move     Pci-Claimant-Id       to  Pco-Claimant-Id.
030200     move     Pci-Cycle-Start-Date  to  Pco-Cycle-Start-Date.
030300     move     Pci-Cycle-End-Date    to  Pco-Cycle-End-Date.
030400     perform  DD050-Forecast-Next-Cycle  thru  DD050-Exit.
030500     add      Tot-Total-Vouchers OF Pco-Totals
030600                       to  VE-RT-Total-Vouchers.
030700     add      Tot-Total-Voucher-Value-Pence OF Pco-Totals
030800                       to  VE-RT-Total-Value-Pence.
030900     write    VE-Payment-Cycle-Out-Record.
031000*
031100 AA070-Exit.
031200     exit     section.
031300*
031400 AA090-Close-Files           section.
031500*************************************
031600*
031700     close    VE-Claimant-File
031800              VE-Child-Dob-File
031900              VE-Payment-Cycle-In-File
032000              VE-Payment-Cycle-Out-File.
032100*
032200 AA090-Exit.
032300     exit     section.
032400*
032500 BB000-Calculate-Cycle-Entitlement section.
032600*******************************************
032700*
032800* CycleEntitlementCalculator - evaluate entitlement at each of
032900* the scheme's calculation dates, aggregate, then check whether
033000* a tracked pregnancy has since resolved into a birth.
033100*
033200     move     "N"  to  VE-No-Pregnancy-Override-Switch.
033300     perform  BB010-Build-Calculation-Dates thru BB010-Exit.
033400     perform  BB020-Calculate-All-Periods   thru BB020-Exit.
033500     perform  EE010-Aggregate-Cycle-Entitlement thru EE010-Exit.
033600     perform  FF010-Check-Backdating        thru FF010-Exit.
033700*
033800 BB000-Exit.
033900     exit     section.
034000*
034100 BB010-Build-Calculation-Dates section.
034200***************************************
034300*
034400     perform  BB015-Build-One-Date
034500              varying  VE-Period-Idx  from  1  by  1
034600              until    VE-Period-Idx > VE-Calc-Periods-Per-Cycle.
034700*
034800 BB010-Exit.
034900     exit     section.
035000*
035100 BB015-Build-One-Date        section.
035200*************************************
035300*
035400     compute  VE-WS-Day-Offset = (VE-Period-Idx - 1)
035500                                  * VE-Calc-Period-Days.
035600     move     VE-Work-Today9     to  VE-DP-Base-Date.
035700     move     1                  to  VE-DP-Function.
035800     move     VE-WS-Day-Offset   to  VE-DP-Offset.
035900     perform  ZZ010-Call-Date-Routine  thru  ZZ010-Exit.
036000     move     VE-DP-Result-Date  to  VE-PD-Date (VE-Period-Idx).
036100*
036200 BB015-Exit.
036300     exit     section.
036400*
036500 BB020-Calculate-All-Periods section.
036600*************************************
036700*
036800     perform  BB050-Calculate-Period-Entitlement
036900              varying  VE-Period-Idx  from  1  by  1
037000              until    VE-Period-Idx > VE-Calc-Periods-Per-Cycle.
037100*
037200 BB020-Exit.
037300     exit     section.
037400*
037500 BB050-Calculate-Period-Entitlement section.
037600********************************************
037700*
037800* One VOUCHER-ENTITLEMENT row - pregnancy voucher if still
037900* within grace, under-one count, and the 1-to-4 count taken as
038000* under-four LESS under-one so the two buckets never overlap.
038100*
038200     move     VE-PD-Date (VE-Period-Idx) to VE-WS-Eval-Date.
038300     perform  CC010-Check-Pregnancy-Entitlement thru CC010-Exit.
038400     move     1  to  VE-WS-Age-Years.
038500     perform  DD010-Count-Children-Under-Age thru DD010-Exit.
038600     move     VE-WS-Age-Count  to  VE-WS-Count-Under-1.
038700     move     4  to  VE-WS-Age-Years.
038800     perform  DD010-Count-Children-Under-Age thru DD010-Exit.
038900     move     VE-WS-Age-Count  to  VE-WS-Count-Under-4.
039000     move     VE-WS-Count-Under-1
039100                       to  Per-Vouchers-Under-One (VE-Period-Idx).
039200     compute  Per-Vouchers-One-To-Four (VE-Period-Idx) =
039300              VE-WS-Count-Under-4 - VE-WS-Count-Under-1.
039400     if       VE-Pregnant
039500              move  1  to  Per-Vouchers-Pregnancy (VE-Period-Idx)
039600     else
039700              move  0  to  Per-Vouchers-Pregnancy (VE-Period-Idx)
039800     end-if.
039900     compute  Per-Total-Vouchers (VE-Period-Idx) =
040000              Per-Vouchers-Under-One   (VE-Period-Idx)
040100            + Per-Vouchers-One-To-Four (VE-Period-Idx)
040200            + Per-Vouchers-Pregnancy   (VE-Period-Idx).
040300     move     VE-Voucher-Value-Pence
040400                       to  Per-Voucher-Value-Pence (VE-Period-Idx).
040500*
040600 BB050-Exit.
040700     exit     section.
040800*
040900 CC010-Check-Pregnancy-Entitlement section.
041000*******************************************
041100*
041200* PregnancyEntitlementCalculator - entitled while the evaluation
041300* date does not fall after the due date plus the grace period.
041400*
041500     set      VE-Not-Pregnant  to  true.
041600     if       not VE-No-Pregnancy-Override
041700              and Clm-Expected-Delivery-Date OF VE-Claimant-Held
041800                  not = zero
041900              move  Clm-Expected-Delivery-Date OF VE-Claimant-Held
042000                       to  VE-DP-Base-Date
042100              move  1  to  VE-DP-Function
042200              move  VE-Pregnancy-Grace-Days  to  VE-DP-Offset
042300              perform  ZZ010-Call-Date-Routine thru ZZ010-Exit
042400              if    VE-WS-Eval-Date not > VE-DP-Result-Date
042500                    set  VE-Pregnant  to  true
042600              end-if
042700     end-if.
042800*
042900 CC010-Exit.
043000     exit     section.
043100*
043200 DD010-Count-Children-Under-Age section.
043300****************************************
043400*
043500* ChildDateOfBirthCalculator age-bucket count - dob strictly
043600* after (as-of less age years) and not after as-of.
043700*
043800     move     zero  to  VE-WS-Age-Count.
043900     move     VE-WS-Eval-Date  to  VE-DP-Base-Date.
044000     move     2                to  VE-DP-Function.
044100     move     VE-WS-Age-Years  to  VE-DP-Offset.
044200     perform  ZZ010-Call-Date-Routine  thru  ZZ010-Exit.
044300     move     VE-DP-Result-Date  to  VE-WS-Age-Threshold.
044400     perform  DD015-Count-One-Child
044500              varying  VE-Child-Idx  from  1  by  1
044600              until    VE-Child-Idx > VE-Child-Count.
044700*
044800 DD010-Exit.
044900     exit     section.
045000*
045100 DD015-Count-One-Child       section.
045200*************************************
045300*
045400     if       VE-Child-Dob (VE-Child-Idx) > VE-WS-Age-Threshold
045500              and VE-Child-Dob (VE-Child-Idx) not > VE-WS-Eval-Date
045600              add  1  to  VE-WS-Age-Count
045700     end-if.
045800*
045900 DD015-Exit.
046000     exit     section.
046100*
046200 DD050-Forecast-Next-Cycle   section.
046300*************************************
046400*
046500* ChildDateOfBirthCalculator next-cycle birthday forecast -
046600* rooted at the cycle's own start/end dates, not at today.
046700*
046800     move     zero  to  Pco-Children-Turning-One
046900                        Pco-Children-Turning-Four.
047000     move     "N"   to  Pco-Under-Four-Next-Cycle.
047100     if       VE-Child-Count = zero
047200              go to  DD050-Exit
047300     end-if.
047400*
047500     compute  VE-WS-Day-Offset = (VE-Calc-Periods-Per-Cycle - 1)
047600                                  * VE-Calc-Period-Days.
047700     move     Pci-Cycle-Start-Date  to  VE-DP-Base-Date.
047800     move     1                     to  VE-DP-Function.
047900     move     VE-WS-Day-Offset      to  VE-DP-Offset.
048000     perform  ZZ010-Call-Date-Routine  thru  ZZ010-Exit.
048100     move     VE-DP-Result-Date  to  VE-WS-Last-Ent-Current.
048200*
048300     move     Pci-Cycle-End-Date  to  VE-DP-Base-Date.
048400     move     1                   to  VE-DP-Function.
048500     move     1                   to  VE-DP-Offset.
048600     perform  ZZ010-Call-Date-Routine  thru  ZZ010-Exit.
048700     move     VE-DP-Result-Date  to  VE-WS-Next-Cycle-Start.
048800*
048900     move     VE-WS-Next-Cycle-Start  to  VE-DP-Base-Date.
049000     move     1                       to  VE-DP-Function.
049100     move     VE-WS-Day-Offset        to  VE-DP-Offset.
049200     perform  ZZ010-Call-Date-Routine  thru  ZZ010-Exit.
049300     move     VE-DP-Result-Date  to  VE-WS-Last-Ent-Next.
049400*
049500     move     VE-WS-Last-Ent-Current  to  VE-DP-Base-Date.
049600     move     2                       to  VE-DP-Function.
049700     move     1                       to  VE-DP-Offset.
049800     perform  ZZ010-Call-Date-Routine  thru  ZZ010-Exit.
049900     move     VE-DP-Result-Date  to  VE-WS-Lo-1.
050000*
050100     move     VE-WS-Last-Ent-Next  to  VE-DP-Base-Date.
050200     move     2                    to  VE-DP-Function.
050300     move     1                    to  VE-DP-Offset.
050400     perform  ZZ010-Call-Date-Routine  thru  ZZ010-Exit.
050500     move     VE-DP-Result-Date  to  VE-WS-Hi-1.
050600*
050700     move     VE-WS-Last-Ent-Current  to  VE-DP-Base-Date.
050800     move     2                       to  VE-DP-Function.
050900     move     4                       to  VE-DP-Offset.
051000     perform  ZZ010-Call-Date-Routine  thru  ZZ010-Exit.
051100     move     VE-DP-Result-Date  to  VE-WS-Lo-4.
051200*
051300     move     VE-WS-Last-Ent-Next  to  VE-DP-Base-Date.
051400     move     2                    to  VE-DP-Function.
051500     move     4                    to  VE-DP-Offset.
051600     perform  ZZ010-Call-Date-Routine  thru  ZZ010-Exit.
051700     move     VE-DP-Result-Date  to  VE-WS-Hi-4.
051800     move     VE-DP-Result-Date  to  VE-WS-Under-4-Threshold.
051900*
052000     perform  DD060-Count-Turning-One
052100              varying  VE-Child-Idx  from  1  by  1
052200              until    VE-Child-Idx > VE-Child-Count.
052300     perform  DD070-Count-Turning-Four
052400              varying  VE-Child-Idx  from  1  by  1
052500              until    VE-Child-Idx > VE-Child-Count.
052600     perform  DD080-Check-Under-Four-Next
052700              varying  VE-Child-Idx  from  1  by  1
052800              until    VE-Child-Idx > VE-Child-Count
052900                    or Children-Under-Four-Next-Cycle.
053000*
053100 DD050-Exit.
053200     exit     section.
053300*
053400 DD060-Count-Turning-One     section.
053500*************************************
053600*
053700     if       VE-Child-Dob (VE-Child-Idx) > VE-WS-Lo-1
053800              and VE-Child-Dob (VE-Child-Idx) not > VE-WS-Hi-1
053900              add  1  to  Pco-Children-Turning-One
054000     end-if.
054100*
054200 DD060-Exit.
054300     exit     section.
054400*
054500 DD070-Count-Turning-Four    section.
054600*************************************
054700*
054800     if       VE-Child-Dob (VE-Child-Idx) > VE-WS-Lo-4
054900              and VE-Child-Dob (VE-Child-Idx) not > VE-WS-Hi-4
055000              add  1  to  Pco-Children-Turning-Four
055100     end-if.
055200*
055300 DD070-Exit.
055400     exit     section.
055500*
055600 DD080-Check-Under-Four-Next section.
055700*************************************
055800*
055900     if       VE-Child-Dob (VE-Child-Idx) > VE-WS-Under-4-Threshold
056000              set  Children-Under-Four-Next-Cycle  to  true
056100     end-if.
056200*
056300 DD080-Exit.
056400     exit     section.
056500*
056600 EE010-Aggregate-Cycle-Entitlement section.
056700*******************************************
056800*
056900* PaymentCycleVoucherEntitlement aggregation.  Backdated vouchers
057000* are left at zero here - FF010 fills them in if the pregnancy
057100* has resolved into a birth this cycle.
057200*
057300     move     zero  to  Tot-Vouchers-Under-One   OF Pco-Totals
057400                        Tot-Vouchers-One-To-Four OF Pco-Totals
057500                        Tot-Vouchers-Pregnancy   OF Pco-Totals
057600                        Tot-Backdated-Vouchers   OF Pco-Totals
057700                        Tot-Total-Vouchers       OF Pco-Totals.
057800     perform  EE020-Sum-One-Period
057900              varying  VE-Period-Idx  from  1  by  1
058000              until    VE-Period-Idx > VE-Calc-Periods-Per-Cycle.
058100     move     Per-Voucher-Value-Pence (1)
058200                       to  Tot-Single-Voucher-Value-Pence OF Pco-Totals.
058300     compute  Tot-Total-Voucher-Value-Pence OF Pco-Totals =
058400              Tot-Total-Vouchers OF Pco-Totals
058500            * Tot-Single-Voucher-Value-Pence OF Pco-Totals.
058600*
058700 EE010-Exit.
058800     exit     section.
058900*
059000 EE015-Abort-Empty-Cycle     section.
059100*************************************
059200*
059300* Defensive check only - VE-Calc-Periods-Per-Cycle is a compiled
059400* constant and should never be zero, but aggregation must not
059500* run with no calculation periods to sum, see memo ref VE/091.
059600*
059700     display  "VE000 FATAL - VE-CALC-PERIODS-PER-CYCLE IS ZERO".
059800     move     16  to  return-code.
059900     stop     run.
060000*
060100 EE015-Exit.
060200     exit     section.
060300*
060400 EE020-Sum-One-Period        section.
060500*************************************
060600*
060700     add      Per-Vouchers-Under-One   (VE-Period-Idx)
060800                       to  Tot-Vouchers-Under-One   OF Pco-Totals.
060900     add      Per-Vouchers-One-To-Four (VE-Period-Idx)
061000                       to  Tot-Vouchers-One-To-Four OF Pco-Totals.
061100     add      Per-Vouchers-Pregnancy   (VE-Period-Idx)
061200                       to  Tot-Vouchers-Pregnancy   OF Pco-Totals.
061300     add      Per-Total-Vouchers       (VE-Period-Idx)
061400                       to  Tot-Total-Vouchers       OF Pco-Totals.
061500*
061600 EE020-Exit.
061700     exit     section.
061800*
061900 FF010-Check-Backdating      section.
062000*************************************
062100*
062200* Simplified back-dating rule (no back-dating calculator was
062300* available to model this on) - if the previous cycle carried
062400* pregnancy vouchers and a child's date of birth falls inside
062500* the pregnancy-match window, treat the pregnancy as resolved
062600* and pay a backdated lump sum instead of ongoing pregnancy
062700* vouchers, see memo ref VE/091.
062800*
062900     set      VE-Birth-Not-Matched  to  true.
063000     if       Previous-Entitlement-Supplied
063100              and Tot-Vouchers-Pregnancy OF Pci-Previous-Totals
063200                  > zero
063300              and Clm-Expected-Delivery-Date OF VE-Claimant-Held
063400                  not = zero
063500              perform  FF015-Compute-Match-Window thru FF015-Exit
063600              perform  FF020-Find-Matching-Birth
063700                       varying  VE-Child-Idx  from  1  by  1
063800                       until    VE-Child-Idx > VE-Child-Count
063900                             or VE-Birth-Matched
064000     end-if.
064100     if       VE-Birth-Matched
064200              perform  FF030-Recompute-Without-Pregnancy thru
064300                       FF030-Exit
064400              perform  FF050-Compute-Backdated-Vouchers thru
064500                       FF050-Exit
064600     end-if.
064700*
064800 FF010-Exit.
064900     exit     section.
065000*
065100 FF015-Compute-Match-Window  section.
065200*************************************
065300*
065400     compute  VE-WS-Days-Before = VE-Preg-Match-Weeks-Before * 7.
065500     move     Clm-Expected-Delivery-Date OF VE-Claimant-Held
065600                       to  VE-DP-Base-Date.
065700     move     1  to  VE-DP-Function.
065800     compute  VE-DP-Offset = 0 - VE-WS-Days-Before.
065900     perform  ZZ010-Call-Date-Routine  thru  ZZ010-Exit.
066000     move     VE-DP-Result-Date  to  VE-WS-Window-Start.
066100*
066200     compute  VE-WS-Days-After = VE-Preg-Match-Weeks-After * 7.
066300     move     Clm-Expected-Delivery-Date OF VE-Claimant-Held
066400                       to  VE-DP-Base-Date.
066500     move     1                 to  VE-DP-Function.
066600     move     VE-WS-Days-After  to  VE-DP-Offset.
066700     perform  ZZ010-Call-Date-Routine  thru  ZZ010-Exit.
066800     move     VE-DP-Result-Date  to  VE-WS-Window-End.
066900*
067000 FF015-Exit.
067100     exit     section.
067200*
067300 FF020-Find-Matching-Birth   section.
067400*************************************
067500*
067600     if       VE-Child-Dob (VE-Child-Idx) not < VE-WS-Window-Start
067700              and VE-Child-Dob (VE-Child-Idx) not > VE-WS-Window-End
067800              set  VE-Birth-Matched  to  true
067900              move  VE-Child-Dob (VE-Child-Idx) to VE-WS-Matched-Dob
068000     end-if.
068100*
068200 FF020-Exit.
068300     exit     section.
068400*
068500 FF030-Recompute-Without-Pregnancy section.
068600*******************************************
068700*
068800* Pregnancy resolved into a birth - redo the period table and
068900* the cycle totals with no pregnancy voucher counted from here
069000* on, the backdated lump sum (FF050) covers the unpaid weeks.
069100*
069200     move     "Y"  to  VE-No-Pregnancy-Override-Switch.
069300     perform  BB020-Calculate-All-Periods thru BB020-Exit.
069400     perform  EE010-Aggregate-Cycle-Entitlement thru EE010-Exit.
069500     move     "N"  to  VE-No-Pregnancy-Override-Switch.
069600*
069700 FF030-Exit.
069800     exit     section.
069900*
070000 FF050-Compute-Backdated-Vouchers section.
070100******************************************
070200*
070300* One backdated voucher for each full unpaid week between the
070400* start of the match window and the matched birth, capped at
070500* the number of calculation periods in a cycle.
070600*
070700     move     VE-WS-Window-Start  to  VE-DP-Base-Date.
070800     move     VE-WS-Matched-Dob   to  VE-DP-Second-Date.
070900     move     3                   to  VE-DP-Function.
071000     perform  ZZ010-Call-Date-Routine  thru  ZZ010-Exit.
071100     compute  VE-WS-Weeks-Unpaid = VE-DP-Offset / 7.
071200     if       VE-WS-Weeks-Unpaid < zero
071300              move  zero  to  VE-WS-Weeks-Unpaid
071400     end-if.
071500     if       VE-WS-Weeks-Unpaid > VE-Calc-Periods-Per-Cycle
071600              move  VE-Calc-Periods-Per-Cycle  to  VE-WS-Weeks-Unpaid
071700     end-if.
071800     move     VE-WS-Weeks-Unpaid
071900                       to  Tot-Backdated-Vouchers OF Pco-Totals.
072000     add      Tot-Backdated-Vouchers OF Pco-Totals
072100                       to  Tot-Total-Vouchers     OF Pco-Totals.
072200     compute  Tot-Total-Voucher-Value-Pence OF Pco-Totals =
072300              Tot-Total-Vouchers OF Pco-Totals
072400            * Tot-Single-Voucher-Value-Pence OF Pco-Totals.
072500*
072600 FF050-Exit.
072700     exit     section.
072800*
072900 GG010-Match-Claimant-Record section.
073000*************************************
073100*
073200* Sequential match against Claimant-File - advance the held
073300* claimant record until it is not behind the current cycle
073400* record, then test for an exact match.
073500*
073600     set      VE-Claimant-Not-Found  to  true.
073700     perform  GG015-Advance-Claimant thru GG015-Exit
073800              until    VE-Clm-Eof
073900                    or Clm-Claimant-Id OF VE-Claimant-Held
074000                       not < Pci-Claimant-Id.
074100     if       not VE-Clm-Eof
074200              and Clm-Claimant-Id OF VE-Claimant-Held
074300                  = Pci-Claimant-Id
074400              set  VE-Claimant-Found  to  true
074500     end-if.
074600*
074700 GG010-Exit.
074800     exit     section.
074900*
075000 GG015-Advance-Claimant      section.
075100*************************************
075200*
075300     perform  GG020-Read-Next-Claimant  thru  GG020-Exit.
075400*
075500 GG015-Exit.
075600     exit     section.
075700*
075800 GG020-Read-Next-Claimant    section.
075900*************************************
076000*
076100     read     VE-Claimant-File into VE-Claimant-Held
076200              at end
076300                   set  VE-Clm-Eof  to  true
076400     end-read.
076500*
076600 GG020-Exit.
076700     exit     section.
076800*
076900 GG030-Read-Next-Pci         section.
077000*************************************
077100*
077200     read     VE-Payment-Cycle-In-File
077300              at end
077400                   set  VE-Pci-Eof  to  true
077500     end-read.
077600*
077700 GG030-Exit.
077800     exit     section.
077900*
078000 GG050-Validate-Claimant     section.
078100*************************************
078200*
078300* Mandatory fields, NINO pattern, date of birth in the past -
078400* first failure wins, reason held for the SYSOUT reject line.
078500*
078600     set      VE-Claimant-Valid  to  true.
078700     if       Clm-Last-Name OF VE-Claimant-Held = spaces
078800              set  VE-Claimant-Invalid  to  true
078900              move  "LAST-NAME MISSING"  to  VE-WS-Reject-Reason
079000     end-if.
079100     if       VE-Claimant-Valid
079200              and Clm-Address-Line-1 OF VE-Claimant-Held = spaces
079300              set  VE-Claimant-Invalid  to  true
079400              move  "ADDRESS-LINE-1 MISSING"  to  VE-WS-Reject-Reason
079500     end-if.
079600     if       VE-Claimant-Valid
079700              and Clm-Town-Or-City OF VE-Claimant-Held = spaces
079800              set  VE-Claimant-Invalid  to  true
079900              move  "TOWN-OR-CITY MISSING"  to  VE-WS-Reject-Reason
080000     end-if.
080100     if       VE-Claimant-Valid
080200              and Clm-Postcode OF VE-Claimant-Held = spaces
080300              set  VE-Claimant-Invalid  to  true
080400              move  "POSTCODE MISSING"  to  VE-WS-Reject-Reason
080500     end-if.
080600     if       VE-Claimant-Valid
080700              perform  GG055-Validate-Nino  thru  GG055-Exit
080800     end-if.
080900     if       VE-Claimant-Valid
081000              and Clm-Date-Of-Birth OF VE-Claimant-Held = zero
081100              set  VE-Claimant-Invalid  to  true
081200              move  "DATE-OF-BIRTH MISSING"  to  VE-WS-Reject-Reason
081300     end-if.
081400     if       VE-Claimant-Valid
081500              and Clm-Date-Of-Birth OF VE-Claimant-Held
081600                  not < VE-Work-Today9
081700              set  VE-Claimant-Invalid  to  true
081800              move  "DATE-OF-BIRTH NOT IN PAST"
081900                       to  VE-WS-Reject-Reason
082000     end-if.
082100*
082200 GG050-Exit.
082300     exit     section.
082400*
082500 GG055-Validate-Nino         section.
082600*************************************
082700*
082800     if       Clm-Nino OF VE-Claimant-Held = spaces
082900              set  VE-Claimant-Invalid  to  true
083000              move  "NINO MISSING"  to  VE-WS-Reject-Reason
083100     else
083200              if  Clm-Nino-Letters OF VE-Claimant-Held
083300                  is not VE-Alpha-Class
083400                  set  VE-Claimant-Invalid  to  true
083500                  move  "NINO FORMAT INVALID"  to  VE-WS-Reject-Reason
083600              else
083700                  if  Clm-Nino-Digits OF VE-Claimant-Held
083800                      is not numeric
083900                      set  VE-Claimant-Invalid  to  true
084000                      move  "NINO FORMAT INVALID"
084100                               to  VE-WS-Reject-Reason
084200                  else
084300                      if  Clm-Nino-Suffix OF VE-Claimant-Held
084400                          is not VE-Nino-Suffix-Class
084500                          set  VE-Claimant-Invalid  to  true
084600                          move  "NINO FORMAT INVALID"
084700                                   to  VE-WS-Reject-Reason
084800                      end-if
084900                  end-if
085000              end-if
085100     end-if.
085200*
085300 GG055-Exit.
085400     exit     section.
085500*
085600 GG090-Load-Children-For-Claimant section.
085700******************************************
085800*
085900* Sequential match against Child-Dob-File - skip any orphan
086000* child rows ahead of the current claimant, then collect every
086100* row for this claimant into VE-Child-Table.
086200*
086300     move     zero  to  VE-Child-Count.
086400     perform  GG093-Skip-Orphan-Child thru GG093-Exit
086500              until    VE-Cdb-Eof
086600                    or Cdb-Claimant-Id OF VE-Child-Dob-Held
086700                       not < Pci-Claimant-Id.
086800     perform  GG096-Collect-Child thru GG096-Exit
086900              until    VE-Cdb-Eof
087000                    or Cdb-Claimant-Id OF VE-Child-Dob-Held
087100                       not = Pci-Claimant-Id.
087200*
087300 GG090-Exit.
087400     exit     section.
087500*
087600 GG093-Skip-Orphan-Child     section.
087700*************************************
087800*
087900     perform  GG095-Read-Next-Child  thru  GG095-Exit.
088000*
088100 GG093-Exit.
088200     exit     section.
088300*
088400 GG095-Read-Next-Child       section.
088500*************************************
088600*
088700     read     VE-Child-Dob-File into VE-Child-Dob-Held
088800              at end
088900                   set  VE-Cdb-Eof  to  true
089000     end-read.
089100*
089200 GG095-Exit.
089300     exit     section.
089400*
089500 GG096-Collect-Child         section.
089600*************************************
089700*
089800     if       VE-Child-Count < 50
089900              add  1  to  VE-Child-Count
090000              move  Cdb-Child-Date-Of-Birth OF VE-Child-Dob-Held
090100                       to  VE-Child-Dob (VE-Child-Count)
090200     end-if.
090300     perform  GG095-Read-Next-Child  thru  GG095-Exit.
090400*
090500 GG096-Exit.
090600     exit     section.
090700*
090800 ZZ010-Call-Date-Routine     section.
090900*************************************
091000*
091100* All calls to VEDATE0 come through here so a bad function code
091200* (programmer error, not operational) aborts the run rather than
091300* quietly returning an untouched result date.  Run with UPSI-0 on
091400* (JCL PARM) to trace every call while chasing a date-arithmetic
091500* query - same idea as VEDATE0's own debug switch.
091600*
091700     call     "VEDATE0"  using  VE-Date-Parm.
091800     if       VE-DP-Return-Code not = zero
091900              display  "VE000 FATAL - VEDATE0 RC=" VE-DP-Return-Code
092000                       " FUNCTION=" VE-DP-Function
092100              move  16  to  return-code
092200              stop  run
092300     end-if.
092400     if       VE-Debug-Requested
092500              display  Prog-Name " ZZ010 FUNCTION=" VE-DP-Function
092600                        " BASE=" VE-DP-Base-Date
092700                        " RESULT=" VE-DP-Result-Date
092800     end-if.
092900*
093000 ZZ010-Exit.
093100     exit     section.
093200*
093300 ZZ095-Display-Run-Totals    section.
093400*************************************
093500*
093600     display  "VE000 RUN TOTALS - " Prog-Name.
093700     display  "  CLAIMANTS READ      : " VE-RT-Claimants-Read.
093800     display  "  CLAIMANTS REJECTED  : " VE-RT-Claimants-Rejected.
093900     display  "  CYCLES WRITTEN      : " VE-RT-Cycles-Written.
094000     display  "  TOTAL VOUCHERS      : " VE-RT-Total-Vouchers.
094100     display  "  TOTAL VALUE (PENCE) : " VE-RT-Total-Value-Pence.
094200*
094300 ZZ095-Exit.
094400     exit     section.
094500*
