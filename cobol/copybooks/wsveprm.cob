000100*****************************************************
000200*                                                   *
000300*  VE Module - Entitlement Calculation Constants   *
000400*     (Working Storage - no separate param file)   *
000500*****************************************************
000600* These values correspond to the scheme rules issued by
000700* the sponsoring department and are compiled in rather
000800* than held on a parameter file, as no VE-PR1 style
000900* record has yet been authorised - see memo ref VE/091.
001000*
001100* 14/06/84 drw - Created.
001200* 02/09/86 drw - Voucher-Value-Pence upRated per notice 86/4.
001300* 11/03/91 mjt - Voucher-Value-Pence upRated per notice 91/1.
001400* 06/01/99 mjt -   Y2K review - all dates in this block already
001500*                  held CCYYMMDD format, century window n/a.
001600*                  No changes needed, comment added for audit.
001700*                  REQ# Y2K-0118.
001800* 19/10/07 sla - Voucher-Value-Pence upRated per notice 07/3.
001900* 24/11/25 vbc - Ticket VE-1042. Re-keyed to GnuCOBOL free of
002000*                tabs ready for v3.3 build.
002100*
002200 01  VE-Constants.
002300     03  VE-Calc-Periods-Per-Cycle   pic 9    comp  value 4.
002400     03  VE-Calc-Period-Days         pic 99   comp  value 7.
002500     03  VE-Pregnancy-Grace-Days     pic 99   comp  value 7.
002600     03  VE-Preg-Match-Weeks-Before  pic 99   comp  value 2.
002700     03  VE-Preg-Match-Weeks-After   pic 99   comp  value 2.
002800     03  VE-Voucher-Value-Pence      pic 9(6)       value 310.
002900     03  filler                     pic x(6).
003000*
