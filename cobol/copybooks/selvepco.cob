000100*    Select Clause For Payment Cycle Out File.
000200     select  VE-Payment-Cycle-Out-File assign to "PAYMENT-CYCLE-OUT-FILE"
000300             organization line sequential
000400             file status  Pco-File-Status.
000500*
