000100*****************************************************
000200*                                                   *
000300*  Record Definition For Claimant Master           *
000400*           File (VE-Claimant-Record)              *
000500*     Uses Clm-Claimant-Id as key                  *
000600*****************************************************
000700* File size 2569 bytes + 16 filler for growth = 2585.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 14/06/84 drw - Created.
001200* 21/02/87 drw - Added Clm-Address-Line-2, was missing from
001300*                original scheme design, REQ# CL-0041.
001400* 11/03/91 mjt - Clm-Nino broken down into Clm-Nino-R for the
001500*                format edit in the loader.
001600* 06/01/99 mjt - Y2K review.  Clm-Date-Of-Birth and
001700*                Clm-Expected-Delivery-Date already CCYYMMDD.
001800*                No change, REQ# Y2K-0118.
001900* 19/10/07 sla - Clm-Postcode widened 7 to 8 to allow for
002000*                outward codes up to 4 chars, REQ# CL-0390.
002100* 24/11/25 vbc - Ticket VE-1042. Field names re-cased for the
002200*                v3.3 build, tabs removed.
002300*
002400 01  VE-Claimant-Record.
002500     03  Clm-Claimant-Id          pic x(36).
002600     03  Clm-First-Name           pic x(500).
002700     03  Clm-Last-Name            pic x(500).
002800     03  Clm-Nino                 pic x(9).
002900     03  Clm-Nino-R redefines Clm-Nino.
003000         05  Clm-Nino-Letters     pic xx.
003100         05  Clm-Nino-Digits      pic 9(6).
003200         05  Clm-Nino-Suffix      pic x.
003300     03  Clm-Date-Of-Birth        pic 9(8).
003400     03  Clm-Expected-Delivery-Date pic 9(8).
003500     03  Clm-Address-Line-1       pic x(500).
003600     03  Clm-Address-Line-2       pic x(500).
003700     03  Clm-Town-Or-City         pic x(500).
003800     03  Clm-Postcode             pic x(8).
003900     03  filler                   pic x(16).
004000*
