000100*****************************************************
000200*                                                   *
000300*  Record Definition For Child Date Of Birth       *
000400*           File (VE-Child-Dob-Record)             *
000500*     Uses Cdb-Claimant-Id as key, not unique -    *
000600*     one occurrence per child in claimant's care  *
000700*     File held in Claimant-Id sequence.           *
000800*****************************************************
000900* File size 44 bytes + 4 filler for growth = 48.
001000*
001100* 14/06/84 drw - Created.
001200* 06/01/99 mjt - Y2K review. Cdb-Child-Date-Of-Birth already
001300*                CCYYMMDD.  No change, REQ# Y2K-0118.
001400* 24/11/25 vbc - Ticket VE-1042. Re-cased for v3.3 build.
001500*
001600 01  VE-Child-Dob-Record.
001700     03  Cdb-Claimant-Id          pic x(36).
001800     03  Cdb-Child-Date-Of-Birth  pic 9(8).
001900     03  filler                   pic x(4).
002000*
