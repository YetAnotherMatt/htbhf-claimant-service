000100*    Select Clause For Payment Cycle In File.
000200     select  VE-Payment-Cycle-In-File assign to "PAYMENT-CYCLE-IN-FILE"
000300             organization line sequential
000400             file status  Pci-File-Status.
000500*
