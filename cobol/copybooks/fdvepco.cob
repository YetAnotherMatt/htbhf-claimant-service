000100*    FD For Payment Cycle Out File.
000200 fd  VE-Payment-Cycle-Out-File.
000300     copy "wsvepco.cob".
000400*
