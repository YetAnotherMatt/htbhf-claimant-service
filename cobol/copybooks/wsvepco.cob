000100*****************************************************
000200*                                                   *
000300*  Record Definition For Payment Cycle Out         *
000400*     File (VE-Payment-Cycle-Out-Record)           *
000500*     One record per Payment-Cycle-In record,      *
000600*     entitlement and next-cycle forecast filled.  *
000700*****************************************************
000800* File size 95 bytes + 13 filler for growth = 108.
000900*
001000* 14/06/84 drw - Created.
001100* 02/09/86 drw - Added Pco-Totals block, matches Pci layout,
001200*                REQ# CL-0052.
001300* 19/10/07 sla - Added Pco-Children-Turning-One/Four and
001400*                Pco-Under-Four-Next-Cycle for the downstream
001500*                change-of-rate letters, REQ# CL-0391.
001600* 24/11/25 vbc - Ticket VE-1042. Re-cased for v3.3 build.
001700*
001800 01  VE-Payment-Cycle-Out-Record.
001900     03  Pco-Claimant-Id           pic x(36).
002000     03  Pco-Cycle-Start-Date      pic 9(8).
002100     03  Pco-Cycle-End-Date        pic 9(8).
002200     03  Pco-Totals.
002300         copy "wsvetot.cob".
002400     03  Pco-Children-Turning-One  pic 9(4).
002500     03  Pco-Children-Turning-Four pic 9(4).
002600     03  Pco-Under-Four-Next-Cycle pic x.
002700         88  Children-Under-Four-Next-Cycle value "Y".
002800     03  filler                    pic x(13).
002900*
