000100*****************************************************
000200*                                                   *
000300*  Cycle Total Voucher Block (Tot- group).         *
000400*  COPYd into both VE-Payment-Cycle-In-Record      *
000500*  (as the previous cycle's totals) and            *
000600*  VE-Payment-Cycle-Out-Record (as this cycle's    *
000700*  result) - qualify by OF when both are in scope. *
000800*****************************************************
000900*
001000* 14/06/84 drw - Created.
001100* 02/09/86 drw - Added Tot-Backdated-Vouchers after the
001200*                back-dating rule was agreed, REQ# CL-0052.
001300*
001400     03  Tot-Vouchers-Under-One       pic 9(4).
001500     03  Tot-Vouchers-One-To-Four     pic 9(4).
001600     03  Tot-Vouchers-Pregnancy       pic 9(4).
001700     03  Tot-Backdated-Vouchers       pic 9(4).
001800     03  Tot-Total-Vouchers           pic 9(4).
001900     03  Tot-Single-Voucher-Value-Pence pic 9(6).
002000     03  Tot-Total-Voucher-Value-Pence  pic 9(8).
002100*
