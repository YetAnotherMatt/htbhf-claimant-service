000100*    FD For Claimant File.
000200 fd  VE-Claimant-File.
000300     copy "wsveclm.cob".
000400*
