000100*****************************************************
000200*                                                   *
000300*  Calling Parameter For VEDATE0 (Date Arithmetic) *
000400*     Shared by vedate0's Linkage Section and      *
000500*     ve000's Working-Storage - one copybook so    *
000600*     caller and callee never drift apart.         *
000700*****************************************************
000800*
000900* 11/03/91 mjt - Created, lifted out of vedate0 so ve000 could
001000*                build the parameter the same way, REQ# CL-0077.
001100* 19/10/07 sla - Added VE-DP-Second-Date and function 3
001200*                (days-between) for the back-dated voucher
001300*                week count in ve000, REQ# CL-0391.
001400* 24/11/25 vbc - Ticket VE-1042. Re-cased for v3.3 build.
001500*
001600 01  VE-Date-Parm.
001700     03  VE-DP-Function        pic 9.
001800         88  VE-DP-Add-Days         value 1.
001900         88  VE-DP-Subtract-Years   value 2.
002000         88  VE-DP-Days-Between     value 3.
002100     03  VE-DP-Base-Date       pic 9(8).
002200     03  VE-DP-Base-Date-R redefines VE-DP-Base-Date.
002300         05  VE-DP-Base-CCYY   pic 9(4).
002400         05  VE-DP-Base-MM     pic 99.
002500         05  VE-DP-Base-DD     pic 99.
002600     03  VE-DP-Second-Date     pic 9(8).
002610     03  VE-DP-Second-Date-R redefines VE-DP-Second-Date.
002620         05  VE-DP-Second-CCYY pic 9(4).
002630         05  VE-DP-Second-MM   pic 99.
002640         05  VE-DP-Second-DD   pic 99.
002700     03  VE-DP-Offset          pic s9(5).
002800     03  VE-DP-Result-Date     pic 9(8).
002900     03  VE-DP-Result-Date-R redefines VE-DP-Result-Date.
003000         05  VE-DP-Result-CCYY pic 9(4).
003100         05  VE-DP-Result-MM   pic 99.
003200         05  VE-DP-Result-DD   pic 99.
003300     03  VE-DP-Return-Code     pic 9.
003350     03  filler                pic x(4).
003400*
