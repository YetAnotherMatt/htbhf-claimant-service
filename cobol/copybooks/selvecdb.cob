000100*    Select Clause For Child Date Of Birth File.
000200     select  VE-Child-Dob-File assign to "CHILD-DOB-FILE"
000300             organization line sequential
000400             file status  Cdb-File-Status.
000500*
