000100*    Select Clause For Claimant File.
000200     select  VE-Claimant-File assign to "CLAIMANT-FILE"
000300             organization line sequential
000400             file status  Clm-File-Status.
000500*
