000100*    FD For Payment Cycle In File.
000200 fd  VE-Payment-Cycle-In-File.
000300     copy "wsvepci.cob".
000400*
