000100*    FD For Child Date Of Birth File.
000200 fd  VE-Child-Dob-File.
000300     copy "wsvecdb.cob".
000400*
