000100*****************************************************
000200*                                                   *
000300*  Record Definition For Payment Cycle In          *
000400*     File (VE-Payment-Cycle-In-Record)            *
000500*     Uses Pci-Claimant-Id as key, one record per  *
000600*     claimant per cycle to be evaluated.          *
000700*     File held in Claimant-Id sequence to match   *
000800*     against the Claimant and Child-Dob files.    *
000900*****************************************************
001000* File size 87 bytes + 9 filler for growth = 96.
001100*
001200* 14/06/84 drw - Created.
001300* 02/09/86 drw - Added Pci-Previous-Totals block so the
001400*                back-dating check has the prior cycle's
001500*                pregnancy vouchers available, REQ# CL-0052.
001600* 06/01/99 mjt - Y2K review.  Dates already CCYYMMDD.
001700*                No change, REQ# Y2K-0118.
001800* 24/11/25 vbc - Ticket VE-1042. Re-cased for v3.3 build.
001810* 06/01/26 vbc - Ticket VE-1058. Banner said 91 bytes, fields
001820*                only come to 87 - corrected the count.
001900*
002000 01  VE-Payment-Cycle-In-Record.
002100     03  Pci-Claimant-Id          pic x(36).
002200     03  Pci-Cycle-Start-Date     pic 9(8).
002300     03  Pci-Cycle-End-Date       pic 9(8).
002400     03  Pci-Previous-Supplied    pic x.
002500         88  Previous-Entitlement-Supplied value "Y".
002600     03  Pci-Previous-Totals.
002700         copy "wsvetot.cob".
002800     03  filler                   pic x(9).
002900*
